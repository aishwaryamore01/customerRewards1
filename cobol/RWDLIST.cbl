000100*****************************************************************
000200*                                                               *
000300* PROGRAM:  RWDLIST                                            *
000400*           CUSTOMER TRANSACTION LISTER                        *
000500*                                                               *
000600* AUTHOR :  R S KOWALSKI                                       *
000700*                                                               *
000800* READS A REQUEST FILE OF CUSTOMER IDs, ONE PER REQUEST, AND   *
000900* FOR EACH ONE LISTS EVERY TRANSACTION ON THE LEDGER FOR THAT  *
001000* CUSTOMER WITH THE REWARD POINTS EARNED ON IT.  NO CUSTOMER-  *
001100* EXISTENCE CHECK IS MADE HERE - AN UNKNOWN OR ZERO-ACTIVITY   *
001200* CUSTOMER SIMPLY PRODUCES AN EMPTY LISTING, NOT AN ERROR.     *
001300* (THAT VALIDATION BELONGS TO RWDAGGR, NOT TO THIS PROGRAM.)   *
001400*                                                               *
001500* TRANSACTIONS ARE EMITTED IN THE ORDER THEY ARE READ FROM     *
001600* TXN.LEDGER.SEQ - THIS PROGRAM DOES NOT SORT.                 *
001700*****************************************************************
001800 IDENTIFICATION DIVISION.
001900 PROGRAM-ID. RWDLIST.
002000 AUTHOR. R S KOWALSKI.
002100 INSTALLATION. MERIDIAN RETAIL SYSTEMS - BATCH DEVELOPMENT.
002200 DATE-WRITTEN. 03/14/1994.
002300 DATE-COMPILED.
002400 SECURITY. NONE.
002500*
002600*****************************************************************
002700*                      CHANGE LOG                               *
002800*****************************************************************
002900* 1994-03-14  RSK  MK-0113  ORIGINAL PROGRAM. CUSTOMER LOYALTY
003000*                            PROJECT PHASE 1.
003100* 1995-02-08  RSK  MK-0141  REPORT NOW SHOWS THE REWARD POINTS
003200*                            COLUMN - FINANCE WANTED IT ON THE
003300*                            SAME LISTING INSTEAD OF A SEPARATE
003400*                            RUN OF RWDCALC BY HAND.
003500* 1996-07-02  RSK  MK-0178  ADDED THE "NO TRANSACTIONS" NOTE LINE
003600*                            SO THE DESK KNOWS THE REQUEST WAS
003700*                            NOT SIMPLY DROPPED.
003800* 1999-01-08  DLW  MK-0301  Y2K REVIEW - TXN-DATE ON THE LEDGER IS
003900*                            ALREADY CCYYMMDD, NO CHANGE REQUIRED.
004000* 2004-10-05  DLW  MK-0455  SWITCHED THE LEDGER RE-READ TO A
004100*                            CLOSE/OPEN PER REQUEST RATHER THAN
004200*                            HOLDING THE WHOLE FILE IN A TABLE -
004300*                            TABLE WAS BLOWING THE REGION SIZE ON
004400*                            HIGH-VOLUME CUSTOMERS.
004500* 2010-03-22  PJT  MK-0640  REPORT HEADING NOW SHOWS THE RUN DATE.
004610* 2015-04-08  MHT  MK-0744  CONSOLE MESSAGES NOW BUILT OFF A
004620*                            SINGLE WS-PROGRAM-NAME LITERAL SO THE
004630*                            FOUR REWARDS PROGRAMS ALL TAG THEIR
004640*                            MESSAGES THE SAME WAY.
004650*****************************************************************
004700 ENVIRONMENT DIVISION.
004800 CONFIGURATION SECTION.
004900 SOURCE-COMPUTER. IBM-370.
005000 OBJECT-COMPUTER. IBM-370.
005100 SPECIAL-NAMES.
005200     C01 IS TOP-OF-FORM.
005300 INPUT-OUTPUT SECTION.
005400 FILE-CONTROL.
005500     SELECT REQUEST-FILE ASSIGN TO RWLREQ
005600         ORGANIZATION IS LINE SEQUENTIAL
005700         FILE STATUS IS WS-REQFILE-STATUS.
005800     SELECT TRANSACTION-FILE ASSIGN TO TXNLEDGR
005900         ORGANIZATION IS LINE SEQUENTIAL
006000         FILE STATUS IS WS-TXNFILE-STATUS.
006100     SELECT REPORT-FILE ASSIGN TO RWLRPT
006200         ORGANIZATION IS LINE SEQUENTIAL
006300         FILE STATUS IS WS-RPTFILE-STATUS.
006400*
006500 DATA DIVISION.
006600 FILE SECTION.
006700*
006800 FD  REQUEST-FILE
006900     LABEL RECORDS ARE STANDARD
007000     RECORDING MODE IS F.
007100 01  RWL-REQUEST-REC.
007200     05  RWL-REQ-CUST-ID          PIC 9(09).
007300     05  FILLER                   PIC X(71).
007400 01  RWL-REQUEST-REC-R  REDEFINES RWL-REQUEST-REC.
007500     05  RWL-REQ-CUST-ID-REGION   PIC 9(02).
007600     05  RWL-REQ-CUST-ID-SEQUENCE PIC 9(07).
007700     05  FILLER                   PIC X(71).
007800*
007900 FD  TRANSACTION-FILE
008000     LABEL RECORDS ARE STANDARD
008100     RECORDING MODE IS F.
008200     COPY RWDTRAN.
008300*
008400 FD  REPORT-FILE
008500     LABEL RECORDS ARE STANDARD
008600     RECORDING MODE IS F.
008700 01  REPORT-RECORD                PIC X(132).
008800*
008900 WORKING-STORAGE SECTION.
009000*
009100 01  WS-FILE-STATUSES.
009200     05  WS-REQFILE-STATUS        PIC X(02)  VALUE SPACES.
009300     05  WS-TXNFILE-STATUS        PIC X(02)  VALUE SPACES.
009400     05  WS-RPTFILE-STATUS        PIC X(02)  VALUE SPACES.
009500*
009510*    -----------------------------------------------------------
009520*    PROGRAM-NAME LITERAL FOR CONSOLE MESSAGES (MK-0744).
009530*    -----------------------------------------------------------
009540 77  WS-PROGRAM-NAME          PIC X(07)  VALUE 'RWDLIST'.
009550*
009600 01  WS-SWITCHES.
009700     05  WS-REQUEST-EOF-SW        PIC X(01)  VALUE 'N'.
009800         88  WS-REQUEST-EOF                  VALUE 'Y'.
009900     05  WS-TXN-EOF-SW            PIC X(01)  VALUE 'N'.
010000         88  WS-TXN-EOF                      VALUE 'Y'.
010100     05  WS-TXN-FOUND-SW          PIC X(01)  VALUE 'N'.
010200         88  WS-TXN-FOUND                    VALUE 'Y'.
010300*
010400*    -----------------------------------------------------------
010500*    RUN COUNTERS.
010600*    -----------------------------------------------------------
010700 01  WS-COUNTERS.
010800     05  WS-REQUEST-COUNT         PIC S9(7)  COMP    VALUE +0.
010900     05  WS-DETAIL-LINE-COUNT     PIC S9(7)  COMP    VALUE +0.
011000     05  FILLER                   PIC X(01)          VALUE SPACES.
011100*
011200*    -----------------------------------------------------------
011300*    RESULT OF THE CALL TO RWDCALC.
011400*    -----------------------------------------------------------
011500 01  WS-CALC-LINKAGE.
011600     05  WS-CALC-AMOUNT           PIC S9(7)V99  COMP-3.
011700     05  WS-CALC-POINTS           PIC 9(07).
011800*
011900*    -----------------------------------------------------------
012000*    RUN-DATE WORK AREA, REDEFINED SO THE PRINTABLE CCYY-MM-DD
012100*    HEADING CAN BE BUILT WITHOUT UNSTRINGING WS-RUN-DATE.
012200*    -----------------------------------------------------------
012300 01  WS-RUN-DATE.
012400     05  WS-RUN-YY                PIC 9(02).
012500     05  WS-RUN-MM                PIC 9(02).
012600     05  WS-RUN-DD                PIC 9(02).
012700 01  WS-RUN-DATE-R  REDEFINES WS-RUN-DATE.
012800     05  WS-RUN-DATE-NUM          PIC 9(06).
012900*
013000 01  RPT-HEADER1.
013100     05  FILLER                   PIC X(20)
013200             VALUE 'CUSTOMER TRANSACTION'.
013300     05  FILLER                   PIC X(11)
013400             VALUE ' LISTING  '.
013500     05  FILLER                   PIC X(11) VALUE 'RUN DATE: '.
013600     05  RPT-RUN-CCYY             PIC 9(04).
013700     05  FILLER                   PIC X(01) VALUE '-'.
013800     05  RPT-RUN-MM               PIC 9(02).
013900     05  FILLER                   PIC X(01) VALUE '-'.
014000     05  RPT-RUN-DD               PIC 9(02).
014100     05  FILLER                   PIC X(80) VALUE SPACES.
014200 01  RPT-HEADER2.
014300     05  FILLER PIC X(09)  VALUE 'CUSTOMER '.
014400     05  FILLER PIC X(11) VALUE 'DATE       '.
014500     05  FILLER PIC X(31) VALUE 'PRODUCT                        '.
014600     05  FILLER PIC X(13) VALUE 'AMOUNT       '.
014700     05  FILLER PIC X(10) VALUE 'POINTS    '.
014800     05  FILLER PIC X(58) VALUE SPACES.
014900 01  RPT-HEADER3.
015000     05  FILLER PIC X(09)  VALUE ALL '-'.
015100     05  FILLER PIC X     VALUE ' '.
015200     05  FILLER PIC X(10) VALUE ALL '-'.
015300     05  FILLER PIC X     VALUE ' '.
015400     05  FILLER PIC X(30) VALUE ALL '-'.
015500     05  FILLER PIC X     VALUE ' '.
015600     05  FILLER PIC X(12) VALUE ALL '-'.
015700     05  FILLER PIC X     VALUE ' '.
015800     05  FILLER PIC X(09) VALUE ALL '-'.
015900     05  FILLER PIC X(58) VALUE SPACES.
016000 01  RPT-DETAIL.
016100     05  RPT-CUST-ID              PIC 9(09).
016200     05  FILLER                   PIC X(01) VALUE SPACES.
016300     05  RPT-TXN-DATE-CCYY        PIC 9(04).
016400     05  FILLER                   PIC X(01) VALUE '-'.
016500     05  RPT-TXN-DATE-MM          PIC 9(02).
016600     05  FILLER                   PIC X(01) VALUE '-'.
016700     05  RPT-TXN-DATE-DD          PIC 9(02).
016800     05  FILLER                   PIC X(01) VALUE SPACES.
016900     05  RPT-TXN-PRODUCT          PIC X(30).
017000     05  FILLER                   PIC X(01) VALUE SPACES.
017100     05  RPT-TXN-AMOUNT           PIC ZZZ,ZZ9.99.
017200     05  FILLER                   PIC X(01) VALUE SPACES.
017300     05  RPT-TXN-POINTS           PIC ZZZ,ZZ9.
017400     05  FILLER                   PIC X(58) VALUE SPACES.
017500 01  RPT-DETAIL-R  REDEFINES RPT-DETAIL.
017600     05  FILLER                   PIC X(10).
017700     05  RPT-TXN-DATE-COMPARE     PIC X(08).
017800     05  FILLER                   PIC X(114).
017900 01  RPT-NO-TRAN-LINE.
018000     05  FILLER                   PIC X(10) VALUE SPACES.
018100     05  FILLER                   PIC X(46)
018200             VALUE 'NO TRANSACTIONS FOUND FOR THIS CUSTOMER.'.
018300     05  FILLER                   PIC X(76) VALUE SPACES.
018400 01  RPT-SPACES.
018500     05  FILLER                   PIC X(132) VALUE SPACES.
018600*
018700*****************************************************************
018800 PROCEDURE DIVISION.
018900*****************************************************************
019000*
019100 000-MAIN.
019200     PERFORM 900-OPEN-FILES THRU 900-EXIT.
019300     PERFORM 800-WRITE-REPORT-HEADING THRU 800-EXIT.
019400     PERFORM 700-READ-REQUEST-FILE THRU 700-EXIT.
019500     PERFORM 100-PROCESS-REQUEST THRU 100-EXIT
019600         UNTIL WS-REQUEST-EOF.
019700     PERFORM 905-CLOSE-FILES THRU 905-EXIT.
019800     GOBACK.
019900*
020000 100-PROCESS-REQUEST.
020100     ADD +1 TO WS-REQUEST-COUNT.
020200     MOVE 'N' TO WS-TXN-FOUND-SW.
020300     WRITE REPORT-RECORD FROM RPT-SPACES.
020400     MOVE RWL-REQ-CUST-ID TO RPT-CUST-ID.
020500     PERFORM 910-OPEN-TXN-FILE THRU 910-EXIT.
020600     PERFORM 710-READ-TRANSACTION-FILE THRU 710-EXIT.
020700     PERFORM 200-PROCESS-TRANSACTION THRU 200-EXIT
020800         UNTIL WS-TXN-EOF.
020900     PERFORM 915-CLOSE-TXN-FILE THRU 915-EXIT.
021000     IF NOT WS-TXN-FOUND
021100         WRITE REPORT-RECORD FROM RPT-NO-TRAN-LINE.
021200     PERFORM 700-READ-REQUEST-FILE THRU 700-EXIT.
021300 100-EXIT.
021400     EXIT.
021500*
021600 200-PROCESS-TRANSACTION.
021700     IF TXN-CUST-ID NOT = RWL-REQ-CUST-ID
021800         GO TO 200-NEXT.
021900     MOVE 'Y' TO WS-TXN-FOUND-SW.
022000     ADD +1 TO WS-DETAIL-LINE-COUNT.
022100     MOVE TXN-AMOUNT TO WS-CALC-AMOUNT.
022200     CALL 'RWDCALC' USING WS-CALC-AMOUNT, WS-CALC-POINTS.
022300     PERFORM 500-WRITE-DETAIL-LINE THRU 500-EXIT.
022400 200-NEXT.
022500     PERFORM 710-READ-TRANSACTION-FILE THRU 710-EXIT.
022600 200-EXIT.
022700     EXIT.
022800*
022900 500-WRITE-DETAIL-LINE.
023000     MOVE RWL-REQ-CUST-ID    TO RPT-CUST-ID.
023100     MOVE TXN-DATE-CCYY      TO RPT-TXN-DATE-CCYY.
023200     MOVE TXN-DATE-MM        TO RPT-TXN-DATE-MM.
023300     MOVE TXN-DATE-DD        TO RPT-TXN-DATE-DD.
023400     MOVE TXN-PRODUCT        TO RPT-TXN-PRODUCT.
023500     MOVE TXN-AMOUNT         TO RPT-TXN-AMOUNT.
023600     MOVE WS-CALC-POINTS     TO RPT-TXN-POINTS.
023700     WRITE REPORT-RECORD FROM RPT-DETAIL.
023800 500-EXIT.
023900     EXIT.
024000*
024100 700-READ-REQUEST-FILE.
024200     READ REQUEST-FILE
024300         AT END MOVE 'Y' TO WS-REQUEST-EOF-SW.
024400 700-EXIT.
024500     EXIT.
024600*
024700 710-READ-TRANSACTION-FILE.
024800     READ TRANSACTION-FILE
024900         AT END MOVE 'Y' TO WS-TXN-EOF-SW.
025000 710-EXIT.
025100     EXIT.
025200*
025300 800-WRITE-REPORT-HEADING.
025400     ACCEPT WS-RUN-DATE FROM DATE.
025500     MOVE WS-RUN-YY TO RPT-RUN-CCYY.
025600     ADD 2000 TO RPT-RUN-CCYY.
025700     MOVE WS-RUN-MM TO RPT-RUN-MM.
025800     MOVE WS-RUN-DD TO RPT-RUN-DD.
025900     WRITE REPORT-RECORD FROM RPT-HEADER1 AFTER PAGE.
026000     WRITE REPORT-RECORD FROM RPT-HEADER2.
026100     WRITE REPORT-RECORD FROM RPT-HEADER3.
026200 800-EXIT.
026300     EXIT.
026400*
026500 900-OPEN-FILES.
026600     OPEN INPUT  REQUEST-FILE.
026700     OPEN OUTPUT REPORT-FILE.
026800     IF WS-REQFILE-STATUS NOT = '00'
026900         DISPLAY WS-PROGRAM-NAME ' ERR => CANNOT OPEN REQUEST '
026950             'FILE, STATUS = ' WS-REQFILE-STATUS
027000             MOVE 16 TO RETURN-CODE
027100         STOP RUN.
027300     IF WS-RPTFILE-STATUS NOT = '00'
027400         DISPLAY WS-PROGRAM-NAME ' ERR => CANNOT OPEN REPORT '
027450             'FILE, STATUS = ' WS-RPTFILE-STATUS
027600         MOVE 16 TO RETURN-CODE
027700         STOP RUN.
027800 900-EXIT.
027900     EXIT.
028000*
028100 905-CLOSE-FILES.
028200     CLOSE REQUEST-FILE.
028300     CLOSE REPORT-FILE.
028400     DISPLAY WS-PROGRAM-NAME ' => REQUESTS PROCESSED  = '
028450         WS-REQUEST-COUNT.
028500     DISPLAY WS-PROGRAM-NAME ' => DETAIL LINES WRITTEN = '
028600         WS-DETAIL-LINE-COUNT.
028700 905-EXIT.
028800     EXIT.
028900*
029000 910-OPEN-TXN-FILE.
029100     OPEN INPUT TRANSACTION-FILE.
029200     MOVE 'N' TO WS-TXN-EOF-SW.
029300     IF WS-TXNFILE-STATUS NOT = '00'
029400         DISPLAY WS-PROGRAM-NAME ' ERR => CANNOT OPEN LEDGER, '
029450             'STATUS = ' WS-TXNFILE-STATUS
029600         MOVE 16 TO RETURN-CODE
029700         STOP RUN.
029800 910-EXIT.
029900     EXIT.
030000*
030100 915-CLOSE-TXN-FILE.
030200     CLOSE TRANSACTION-FILE.
030300 915-EXIT.
030400     EXIT.
030500*
030600* END OF PROGRAM RWDLIST
