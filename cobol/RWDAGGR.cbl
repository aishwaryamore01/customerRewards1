000100*****************************************************************
000200*                                                               *
000300* PROGRAM:  RWDAGGR                                            *
000400*           CUSTOMER REWARDS AGGREGATOR                        *
000500*                                                               *
000600* AUTHOR :  R S KOWALSKI                                       *
000700*                                                               *
000800* READS A REQUEST FILE OF (CUSTOMER ID, START DATE, END DATE)  *
000900* AND FOR EACH ONE VALIDATES THE CUSTOMER, TOTALS THE REWARD   *
001000* POINTS EARNED IN THE DATE RANGE, ROLLS THE TOTAL UP BY       *
001100* CALENDAR MONTH, AND WRITES THE REWARDS REPORT.               *
001200*                                                               *
001300* A CUSTOMER ID NOT ON THE MASTER, OR A DATE RANGE THAT MATCHES*
001400* NO TRANSACTIONS, IS REPORTED AS AN ERROR REQUEST AND SKIPPED -*
001500* PROCESSING CONTINUES WITH THE NEXT REQUEST ON THE FILE.      *
001600*****************************************************************
001700 IDENTIFICATION DIVISION.
001800 PROGRAM-ID. RWDAGGR.
001900 AUTHOR. R S KOWALSKI.
002000 INSTALLATION. MERIDIAN RETAIL SYSTEMS - BATCH DEVELOPMENT.
002100 DATE-WRITTEN. 03/21/1994.
002200 DATE-COMPILED.
002300 SECURITY. NONE.
002400*
002500*****************************************************************
002600*                      CHANGE LOG                               *
002700*****************************************************************
002800* 1994-03-21  RSK  MK-0114  ORIGINAL PROGRAM. CUSTOMER LOYALTY
002900*                            PROJECT PHASE 1.
003000* 1994-09-19  RSK  MK-0133  ADDED THE MONTH-KEY CONTROL BREAK -
003100*                            FINANCE WANTED THE TOTAL SPLIT BY
003200*                            CALENDAR MONTH FOR THE QUARTERLY
003300*                            ACCRUAL REPORT.
003400* 1996-01-15  RSK  MK-0154  "CUSTOMER NOT FOUND" AND
003500*                            "NO TRANSACTIONS FOUND" MESSAGES
003600*                            STANDARDIZED TO MATCH THE WORDING
003700*                            THE HELP DESK SCRIPT USES.
003800* 1999-01-08  DLW  MK-0301  Y2K REVIEW - TXN-DATE AND THE REQUEST
003900*                            DATES ARE ALL CCYYMMDD ALREADY, NO
004000*                            CENTURY WINDOW LOGIC REQUIRED.
004100* 2001-05-11  DLW  MK-0362  MONTH-TABLE ENLARGED FROM 12 TO 36
004200*                            ENTRIES - A THREE-YEAR-SPAN REQUEST
004300*                            FROM THE ANNIVERSARY PROMOTION RAN
004400*                            OUT OF TABLE ROOM.
004500* 2009-08-06  PJT  MK-0603  BAD REQUESTS NO LONGER STOP THE RUN -
004600*                            THEY ARE LOGGED TO THE REPORT AND
004700*                            THE NEXT REQUEST ON THE FILE IS READ.
004710* 2012-11-14  MHT  MK-0721  DETAIL LINE NOW SHOWS TXN-AMOUNT AND
004720*                            THE POINTS EARNED - AUDIT COULD NOT
004730*                            TIE THE REPORT BACK TO THE LEDGER
004740*                            WITHOUT THEM.  REPORT HEADING NOW
004750*                            ALSO ECHOES THE REQUESTED START AND
004760*                            END DATE FOR THE SAME REASON.
004770* 2015-04-08  MHT  MK-0744  CONSOLE MESSAGES NOW BUILT OFF A
004780*                            SINGLE WS-PROGRAM-NAME LITERAL SO THE
004790*                            FOUR REWARDS PROGRAMS ALL TAG THEIR
004795*                            MESSAGES THE SAME WAY.
004796* 2016-02-19  MHT  MK-0755  600-RESET-REQUEST-WORK NOW CLEARS
004797*                            EVERY WS-MONTH-TABLE ENTRY, NOT JUST
004798*                            THE COUNT - REQUEST 2 WAS PICKING UP
004799*                            REQUEST 1'S LEFTOVER MONTH TOTALS.
004800*****************************************************************
004900 ENVIRONMENT DIVISION.
005000 CONFIGURATION SECTION.
005100 SOURCE-COMPUTER. IBM-370.
005200 OBJECT-COMPUTER. IBM-370.
005300 SPECIAL-NAMES.
005400     C01 IS TOP-OF-FORM.
005500 INPUT-OUTPUT SECTION.
005600 FILE-CONTROL.
005700     SELECT REQUEST-FILE ASSIGN TO RWAREQ
005800         ORGANIZATION IS LINE SEQUENTIAL
005900         FILE STATUS IS WS-REQFILE-STATUS.
006000     SELECT CUSTOMER-FILE ASSIGN TO CUSTMSTR
006100         ORGANIZATION IS LINE SEQUENTIAL
006200         FILE STATUS IS WS-CUSTFILE-STATUS.
006300     SELECT TRANSACTION-FILE ASSIGN TO TXNLEDGR
006400         ORGANIZATION IS LINE SEQUENTIAL
006500         FILE STATUS IS WS-TXNFILE-STATUS.
006600     SELECT REPORT-FILE ASSIGN TO RWARPT
006700         ORGANIZATION IS LINE SEQUENTIAL
006800         FILE STATUS IS WS-RPTFILE-STATUS.
006900*
007000 DATA DIVISION.
007100 FILE SECTION.
007200*
007300 FD  REQUEST-FILE
007400     LABEL RECORDS ARE STANDARD
007500     RECORDING MODE IS F.
007600 01  RWA-REQUEST-REC.
007700     05  RWA-REQ-CUST-ID          PIC 9(09).
007800     05  RWA-REQ-START-DATE       PIC 9(08).
007810     05  RWA-REQ-START-DATE-R  REDEFINES RWA-REQ-START-DATE.
007820         10  RWA-REQ-START-CCYY  PIC 9(04).
007830         10  RWA-REQ-START-MM    PIC 9(02).
007840         10  RWA-REQ-START-DD    PIC 9(02).
007900     05  RWA-REQ-END-DATE         PIC 9(08).
007910     05  RWA-REQ-END-DATE-R  REDEFINES RWA-REQ-END-DATE.
007920         10  RWA-REQ-END-CCYY    PIC 9(04).
007930         10  RWA-REQ-END-MM      PIC 9(02).
007940         10  RWA-REQ-END-DD      PIC 9(02).
008000     05  FILLER                   PIC X(55).
008010 01  RWA-REQUEST-REC-R  REDEFINES RWA-REQUEST-REC.
008020     05  RWA-REQ-CUST-ID-REGION   PIC 9(02).
008030     05  RWA-REQ-CUST-ID-SEQUENCE PIC 9(07).
008040     05  FILLER                   PIC X(71).
008100*
008200 FD  CUSTOMER-FILE
008300     LABEL RECORDS ARE STANDARD
008400     RECORDING MODE IS F.
008500     COPY RWDCUST.
008600*
008700 FD  TRANSACTION-FILE
008800     LABEL RECORDS ARE STANDARD
008900     RECORDING MODE IS F.
009000     COPY RWDTRAN.
009100*
009200 FD  REPORT-FILE
009300     LABEL RECORDS ARE STANDARD
009400     RECORDING MODE IS F.
009500 01  REPORT-RECORD                PIC X(132).
009600*
009700 WORKING-STORAGE SECTION.
009800*
009900 01  WS-FILE-STATUSES.
010000     05  WS-REQFILE-STATUS        PIC X(02)  VALUE SPACES.
010100     05  WS-CUSTFILE-STATUS       PIC X(02)  VALUE SPACES.
010200     05  WS-TXNFILE-STATUS        PIC X(02)  VALUE SPACES.
010300     05  WS-RPTFILE-STATUS        PIC X(02)  VALUE SPACES.
010400*
010410*    -----------------------------------------------------------
010420*    PROGRAM-NAME LITERAL FOR CONSOLE MESSAGES (MK-0744).
010430*    -----------------------------------------------------------
010440 77  WS-PROGRAM-NAME          PIC X(07)  VALUE 'RWDAGGR'.
010450*
010500 01  WS-SWITCHES.
010600     05  WS-REQUEST-EOF-SW        PIC X(01)  VALUE 'N'.
010700         88  WS-REQUEST-EOF                  VALUE 'Y'.
010800     05  WS-CUST-EOF-SW           PIC X(01)  VALUE 'N'.
010900         88  WS-CUST-EOF                     VALUE 'Y'.
011000     05  WS-CUST-FOUND-SW         PIC X(01)  VALUE 'N'.
011100         88  WS-CUST-FOUND                   VALUE 'Y'.
011200     05  WS-TXN-EOF-SW            PIC X(01)  VALUE 'N'.
011300         88  WS-TXN-EOF                      VALUE 'Y'.
011400     05  WS-ANY-TXN-FOUND-SW      PIC X(01)  VALUE 'N'.
011500         88  WS-ANY-TXN-FOUND                VALUE 'Y'.
011600     05  WS-REQUEST-BAD-SW        PIC X(01)  VALUE 'N'.
011700         88  WS-REQUEST-BAD                  VALUE 'Y'.
011800*
011900*    -----------------------------------------------------------
012000*    RUN COUNTERS.
012100*    -----------------------------------------------------------
012200 01  WS-COUNTERS.
012300     05  WS-REQUEST-COUNT         PIC S9(7)  COMP  VALUE +0.
012400     05  WS-REQUEST-BAD-COUNT     PIC S9(7)  COMP  VALUE +0.
012500     05  WS-DETAIL-LINE-COUNT     PIC S9(7)  COMP  VALUE +0.
012600     05  FILLER                   PIC X(01)        VALUE SPACES.
012700*
012800*    -----------------------------------------------------------
012900*    THE MATCHED CUSTOMER, HELD FOR THE REPORT HEADER.
013000*    -----------------------------------------------------------
013100 01  WS-MATCHED-CUSTOMER.
013200     05  WS-MATCH-CUST-ID         PIC 9(09).
013300     05  WS-MATCH-CUST-NAME       PIC X(40).
013310 01  WS-MATCHED-CUSTOMER-R  REDEFINES WS-MATCHED-CUSTOMER.
013320     05  FILLER                   PIC X(09).
013330     05  WS-MATCH-CUST-FIRST-PART PIC X(20).
013340     05  WS-MATCH-CUST-SECOND-PART PIC X(20).
013400*
013500*    -----------------------------------------------------------
013600*    RESULT OF THE CALL TO RWDCALC.
013700*    -----------------------------------------------------------
013800 01  WS-CALC-LINKAGE.
013900     05  WS-CALC-AMOUNT           PIC S9(7)V99  COMP-3.
014000     05  WS-CALC-POINTS           PIC 9(07).
014010*
014020*    -----------------------------------------------------------
014030*    EDITED FIELDS FOR THE DETAIL LINE (MK-0721).
014040*    -----------------------------------------------------------
014050 01  WS-DETAIL-EDIT-FIELDS.
014060     05  WS-DETAIL-AMOUNT-EDIT    PIC ZZZ,ZZ9.99.
014070     05  WS-DETAIL-POINTS-EDIT    PIC ZZZ,ZZ9.
014100*
014200*    -----------------------------------------------------------
014300*    RUNNING GRAND TOTAL FOR THE CURRENT REQUEST.
014400*    -----------------------------------------------------------
014500 01  WS-TOTALS.
014600     05  WS-CUST-TOTAL-REWARDS    PIC S9(9)   COMP    VALUE +0.
014700     05  WS-TOTAL-LINE-EDIT       PIC ZZZZZZZZ9.
014800     05  FILLER                   PIC X(01)        VALUE SPACES.
014900*
015000*    -----------------------------------------------------------
015100*    MONTH-KEY CONTROL-BREAK TABLE (MK-0362: 36 MONTHS).
015200*    A NEW ENTRY IS APPENDED WHEN A MONTH-KEY IS SEEN FOR THE
015300*    FIRST TIME ON THE CURRENT REQUEST; AN EXISTING ENTRY IS
015400*    ADDED TO OTHERWISE.  RESET TO ZERO AT THE START OF EVERY
015500*    REQUEST.
015600*    -----------------------------------------------------------
015700 01  WS-MONTH-TABLE-CTL.
015800     05  WS-MONTH-ENTRY-COUNT     PIC S9(4)   COMP  VALUE 0.
015900     05  FILLER                   PIC X(01)        VALUE SPACES.
015910 01  WS-MONTH-TABLE-CTL-R  REDEFINES WS-MONTH-TABLE-CTL.
015920     05  FILLER                   PIC X(02).
015930     05  WS-MONTH-ENTRY-COUNT-DISP PIC 9(01).
016000 01  WS-MONTH-TABLE.
016100     05  WS-MONTH-ENTRY  OCCURS 36 TIMES
016200                          INDEXED BY WS-MONTH-IX.
016300         10  WS-MONTH-KEY         PIC X(07).
016400         10  WS-MONTH-REWARDS     PIC S9(9)  COMP.
016500*
016600*    -----------------------------------------------------------
016700*    THE CCYY-MM KEY BUILT FOR THE TRANSACTION CURRENTLY BEING
016800*    ACCUMULATED, IN THE FORM THE MONTH TABLE STORES IT.
016900*    -----------------------------------------------------------
017000 01  WS-BUILD-MONTH-KEY           PIC X(07).
017100*
017200 LINKAGE SECTION.
017300*
017400*****************************************************************
017500 PROCEDURE DIVISION.
017600*****************************************************************
017700*
017800 000-MAIN.
017900     PERFORM 900-OPEN-FILES THRU 900-EXIT.
018000     PERFORM 700-READ-REQUEST-FILE THRU 700-EXIT.
018100     PERFORM 100-PROCESS-REQUEST THRU 100-EXIT
018200         UNTIL WS-REQUEST-EOF.
018300     PERFORM 905-CLOSE-FILES THRU 905-EXIT.
018400     GOBACK.
018500*
018600 100-PROCESS-REQUEST.
018700     ADD +1 TO WS-REQUEST-COUNT.
018800     MOVE 'N' TO WS-REQUEST-BAD-SW.
018900     PERFORM 600-RESET-REQUEST-WORK THRU 600-EXIT.
019000     PERFORM 200-LOOKUP-CUSTOMER THRU 200-EXIT.
019100     IF NOT WS-REQUEST-BAD
019200         PERFORM 800-WRITE-REPORT-HEADING THRU 800-EXIT
019300         PERFORM 300-PROCESS-TRANSACTIONS THRU 300-EXIT.
019400     IF NOT WS-REQUEST-BAD
019500         PERFORM 500-WRITE-REPORT-SUMMARY THRU 500-EXIT
019600     ELSE
019700         ADD +1 TO WS-REQUEST-BAD-COUNT.
019800     PERFORM 700-READ-REQUEST-FILE THRU 700-EXIT.
019900 100-EXIT.
020000     EXIT.
020100*
020200 200-LOOKUP-CUSTOMER.
020300     MOVE 'N' TO WS-CUST-EOF-SW.
020400     MOVE 'N' TO WS-CUST-FOUND-SW.
020500     OPEN INPUT CUSTOMER-FILE.
020600     PERFORM 720-READ-CUSTOMER-FILE THRU 720-EXIT.
020700     PERFORM 210-SCAN-CUSTOMER-FILE THRU 210-EXIT
020800         UNTIL WS-CUST-EOF OR WS-CUST-FOUND.
020900     CLOSE CUSTOMER-FILE.
021000     IF NOT WS-CUST-FOUND
021100         PERFORM 820-REPORT-CUSTOMER-NOT-FOUND THRU 820-EXIT.
021200 200-EXIT.
021300     EXIT.
021400*
021500 210-SCAN-CUSTOMER-FILE.
021600     IF CUST-ID = RWA-REQ-CUST-ID
021700         MOVE 'Y' TO WS-CUST-FOUND-SW
021800         MOVE CUST-ID   TO WS-MATCH-CUST-ID
021900         MOVE CUST-NAME TO WS-MATCH-CUST-NAME
022000     ELSE
022100         PERFORM 720-READ-CUSTOMER-FILE THRU 720-EXIT.
022200 210-EXIT.
022300     EXIT.
022400*
022500 300-PROCESS-TRANSACTIONS.
022600     MOVE 'N' TO WS-TXN-EOF-SW.
022700     MOVE 'N' TO WS-ANY-TXN-FOUND-SW.
022800     OPEN INPUT TRANSACTION-FILE.
022900     PERFORM 730-READ-TRANSACTION-FILE THRU 730-EXIT.
023000     PERFORM 310-MATCH-TRANSACTION THRU 310-EXIT
023100         UNTIL WS-TXN-EOF.
023200     CLOSE TRANSACTION-FILE.
023300     IF NOT WS-ANY-TXN-FOUND
023400         PERFORM 830-REPORT-NO-TRANSACTIONS THRU 830-EXIT.
023500 300-EXIT.
023600     EXIT.
023700*
023800 310-MATCH-TRANSACTION.
023900     IF TXN-CUST-ID NOT = RWA-REQ-CUST-ID
024000         GO TO 310-NEXT.
024100     IF TXN-DATE < RWA-REQ-START-DATE
024200         GO TO 310-NEXT.
024300     IF TXN-DATE > RWA-REQ-END-DATE
024400         GO TO 310-NEXT.
024500*    -----------------------------------------------------------
024600*    TRANSACTION IS IN RANGE - CALCULATE, ACCUMULATE, PRINT.
024700*    -----------------------------------------------------------
024800     MOVE 'Y' TO WS-ANY-TXN-FOUND-SW.
024900     ADD +1 TO WS-DETAIL-LINE-COUNT.
025000     MOVE TXN-AMOUNT TO WS-CALC-AMOUNT.
025100     CALL 'RWDCALC' USING WS-CALC-AMOUNT, WS-CALC-POINTS.
025200     ADD WS-CALC-POINTS TO WS-CUST-TOTAL-REWARDS.
025300     PERFORM 400-ACCUM-MONTH THRU 400-EXIT.
025400     PERFORM 510-WRITE-DETAIL-LINE THRU 510-EXIT.
025500 310-NEXT.
025600     PERFORM 730-READ-TRANSACTION-FILE THRU 730-EXIT.
025700 310-EXIT.
025800     EXIT.
025900*
026000 400-ACCUM-MONTH.
026100*    -----------------------------------------------------------
026200*    CONTROL BREAK ON THE CCYY-MM PORTION OF TXN-DATE.  SEARCH
026300*    THE ENTRIES BUILT SO FAR FOR THIS REQUEST; APPEND A NEW
026400*    ONE IF THE MONTH HAS NOT BEEN SEEN YET.
026500*    -----------------------------------------------------------
026600     MOVE SPACES TO WS-BUILD-MONTH-KEY.
026700     STRING TXN-DATE-CCYY DELIMITED BY SIZE
026800            '-'           DELIMITED BY SIZE
026900            TXN-DATE-MM   DELIMITED BY SIZE
027000            INTO WS-BUILD-MONTH-KEY.
027100     SET WS-MONTH-IX TO 1.
027200     SEARCH WS-MONTH-ENTRY VARYING WS-MONTH-IX
027300         AT END
027400             GO TO 400-APPEND-MONTH
027500         WHEN WS-MONTH-KEY (WS-MONTH-IX) = WS-BUILD-MONTH-KEY
027600             ADD WS-CALC-POINTS TO WS-MONTH-REWARDS (WS-MONTH-IX)
027700             GO TO 400-EXIT.
027800 400-APPEND-MONTH.
027900     ADD +1 TO WS-MONTH-ENTRY-COUNT.
028000     SET WS-MONTH-IX TO WS-MONTH-ENTRY-COUNT.
028100     MOVE WS-BUILD-MONTH-KEY  TO WS-MONTH-KEY (WS-MONTH-IX).
028200     MOVE WS-CALC-POINTS      TO WS-MONTH-REWARDS (WS-MONTH-IX).
028300 400-EXIT.
028400     EXIT.
028500*
028600 500-WRITE-REPORT-SUMMARY.
028700     PERFORM 520-WRITE-MONTH-LINE THRU 520-EXIT
028800         VARYING WS-MONTH-IX FROM 1 BY 1
028900         UNTIL WS-MONTH-IX > WS-MONTH-ENTRY-COUNT.
029000     PERFORM 530-WRITE-TOTAL-LINE THRU 530-EXIT.
029100 500-EXIT.
029200     EXIT.
029300*
029400 510-WRITE-DETAIL-LINE.
029500     MOVE SPACES TO REPORT-RECORD.
029510     MOVE TXN-AMOUNT          TO WS-DETAIL-AMOUNT-EDIT.
029520     MOVE WS-CALC-POINTS      TO WS-DETAIL-POINTS-EDIT.
029600     STRING RWA-REQ-CUST-ID  DELIMITED BY SIZE
029700            ' '              DELIMITED BY SIZE
029800            TXN-DATE-CCYY    DELIMITED BY SIZE
029900            '-'              DELIMITED BY SIZE
030000            TXN-DATE-MM      DELIMITED BY SIZE
030100            '-'              DELIMITED BY SIZE
030200            TXN-DATE-DD      DELIMITED BY SIZE
030300            ' '              DELIMITED BY SIZE
030400            TXN-PRODUCT      DELIMITED BY SIZE
030410            ' '              DELIMITED BY SIZE
030420            WS-DETAIL-AMOUNT-EDIT DELIMITED BY SIZE
030430            ' PTS '          DELIMITED BY SIZE
030440            WS-DETAIL-POINTS-EDIT DELIMITED BY SIZE
030500            INTO REPORT-RECORD.
030600     WRITE REPORT-RECORD.
030700 510-EXIT.
030800     EXIT.
030900*
031000 520-WRITE-MONTH-LINE.
031100     MOVE SPACES TO REPORT-RECORD.
031200     MOVE WS-MONTH-REWARDS (WS-MONTH-IX) TO WS-TOTAL-LINE-EDIT.
031300     STRING '   MONTH '        DELIMITED BY SIZE
031400            WS-MONTH-KEY (WS-MONTH-IX)  DELIMITED BY SIZE
031500            ' TOTAL POINTS '   DELIMITED BY SIZE
031600            WS-TOTAL-LINE-EDIT DELIMITED BY SIZE
031700            INTO REPORT-RECORD.
031800     WRITE REPORT-RECORD.
031900 520-EXIT.
032000     EXIT.
032100*
032200 530-WRITE-TOTAL-LINE.
032300     MOVE SPACES TO REPORT-RECORD.
032400     MOVE WS-CUST-TOTAL-REWARDS TO WS-TOTAL-LINE-EDIT.
032500     STRING 'GRAND TOTAL REWARD POINTS = ' DELIMITED BY SIZE
032600            WS-TOTAL-LINE-EDIT             DELIMITED BY SIZE
032700            INTO REPORT-RECORD.
032800     WRITE REPORT-RECORD.
032900 530-EXIT.
033000     EXIT.
033100*
033200 600-RESET-REQUEST-WORK.
033300     MOVE 0 TO WS-CUST-TOTAL-REWARDS.
033400     MOVE 0 TO WS-MONTH-ENTRY-COUNT.
033410*    -----------------------------------------------------------
033420*    MK-0755: CLEAR EVERY OCCURRENCE OF THE MONTH TABLE HERE -
033430*    A PLAIN SEARCH IS NOT BOUNDED BY WS-MONTH-ENTRY-COUNT AND
033440*    WILL SEE A PRIOR REQUEST'S LEFTOVER KEYS OTHERWISE.
033450*    -----------------------------------------------------------
033460     PERFORM 610-CLEAR-MONTH-TABLE THRU 610-EXIT
033470         VARYING WS-MONTH-IX FROM 1 BY 1
033480         UNTIL WS-MONTH-IX > 36.
033500 600-EXIT.
033600     EXIT.
033700*
033710 610-CLEAR-MONTH-TABLE.
033720     MOVE SPACES TO WS-MONTH-KEY (WS-MONTH-IX).
033730     MOVE 0      TO WS-MONTH-REWARDS (WS-MONTH-IX).
033740 610-EXIT.
033750     EXIT.
033760*
033800 700-READ-REQUEST-FILE.
033900     READ REQUEST-FILE
034000         AT END MOVE 'Y' TO WS-REQUEST-EOF-SW.
034100 700-EXIT.
034200     EXIT.
034300*
034400 720-READ-CUSTOMER-FILE.
034500     READ CUSTOMER-FILE
034600         AT END MOVE 'Y' TO WS-CUST-EOF-SW.
034700 720-EXIT.
034800     EXIT.
034900*
035000 730-READ-TRANSACTION-FILE.
035100     READ TRANSACTION-FILE
035200         AT END MOVE 'Y' TO WS-TXN-EOF-SW.
035300 730-EXIT.
035400     EXIT.
035500*
035600 800-WRITE-REPORT-HEADING.
035700     MOVE SPACES TO REPORT-RECORD.
035800     STRING 'CUSTOMER REWARDS REPORT - CUST-ID '
035900                                       DELIMITED BY SIZE
036000            WS-MATCH-CUST-ID          DELIMITED BY SIZE
036100            ' '                       DELIMITED BY SIZE
036200            WS-MATCH-CUST-NAME        DELIMITED BY SIZE
036300            INTO REPORT-RECORD.
036400     WRITE REPORT-RECORD AFTER ADVANCING PAGE.
036401     MOVE SPACES TO REPORT-RECORD.
036402     STRING 'REQUEST PERIOD '  DELIMITED BY SIZE
036403            RWA-REQ-START-CCYY DELIMITED BY SIZE
036404            '-'                DELIMITED BY SIZE
036405            RWA-REQ-START-MM   DELIMITED BY SIZE
036406            '-'                DELIMITED BY SIZE
036407            RWA-REQ-START-DD   DELIMITED BY SIZE
036408            ' THRU '           DELIMITED BY SIZE
036409            RWA-REQ-END-CCYY   DELIMITED BY SIZE
036410            '-'                DELIMITED BY SIZE
036411            RWA-REQ-END-MM     DELIMITED BY SIZE
036412            '-'                DELIMITED BY SIZE
036413            RWA-REQ-END-DD     DELIMITED BY SIZE
036414            INTO REPORT-RECORD.
036415     WRITE REPORT-RECORD.
036500 800-EXIT.
036600     EXIT.
036700*
036800 820-REPORT-CUSTOMER-NOT-FOUND.
036900     MOVE 'Y' TO WS-REQUEST-BAD-SW.
037000     MOVE SPACES TO REPORT-RECORD.
037100     STRING 'Customer not found ' DELIMITED BY SIZE
037200            RWA-REQ-CUST-ID       DELIMITED BY SIZE
037300            INTO REPORT-RECORD.
037400     WRITE REPORT-RECORD.
037500 820-EXIT.
037600     EXIT.
037700*
037800 830-REPORT-NO-TRANSACTIONS.
037900     MOVE 'Y' TO WS-REQUEST-BAD-SW.
038000     MOVE SPACES TO REPORT-RECORD.
038100     STRING 'No transactions found' DELIMITED BY SIZE
038200            INTO REPORT-RECORD.
038300     WRITE REPORT-RECORD.
038400 830-EXIT.
038500     EXIT.
038600*
038700 900-OPEN-FILES.
038800     OPEN INPUT  REQUEST-FILE.
038900     OPEN OUTPUT REPORT-FILE.
039000     IF WS-REQFILE-STATUS NOT = '00'
039100         DISPLAY WS-PROGRAM-NAME ' ERR => CANNOT OPEN REQUEST '
039150             'FILE, STATUS = ' WS-REQFILE-STATUS
039200         MOVE 16 TO RETURN-CODE
039400         STOP RUN.
039500     IF WS-RPTFILE-STATUS NOT = '00'
039600         DISPLAY WS-PROGRAM-NAME ' ERR => CANNOT OPEN REPORT '
039650             'FILE, STATUS = ' WS-RPTFILE-STATUS
039800         MOVE 16 TO RETURN-CODE
039900         STOP RUN.
040000 900-EXIT.
040100     EXIT.
040200*
040300 905-CLOSE-FILES.
040400     CLOSE REQUEST-FILE.
040500     CLOSE REPORT-FILE.
040600     DISPLAY WS-PROGRAM-NAME ' => REQUESTS PROCESSED = '
040620         WS-REQUEST-COUNT.
040700     DISPLAY WS-PROGRAM-NAME ' => REQUESTS REJECTED  = '
040720         WS-REQUEST-BAD-COUNT.
040800     DISPLAY WS-PROGRAM-NAME ' => DETAIL LINES WRITTEN = '
040900         WS-DETAIL-LINE-COUNT.
041000 905-EXIT.
041100     EXIT.
041200*
041300* END OF PROGRAM RWDAGGR
