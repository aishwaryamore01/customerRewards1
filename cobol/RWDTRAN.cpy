000100******************************************************      RWT00010
000200*                                                    *      RWT00020
000300*  COPY MEMBER: RWDTRAN                              *      RWT00030
000400*                                                    *      RWT00040
000500*  DESCRIBES FILE:  TXN.LEDGER.SEQ                   *      RWT00050
000600*                                                    *      RWT00060
000700*  ONE 01-LEVEL ENTRY PER PURCHASE TRANSACTION ON    *      RWT00070
000800*  THE REWARDS PROGRAM'S TRANSACTION LEDGER.  THE    *      RWT00080
000900*  LEDGER IS LINE SEQUENTIAL, READ IN FULL BY BOTH   *      RWT00090
001000*  RWDLIST AND RWDAGGR AND FILTERED IN WORKING       *      RWT00100
001100*  STORAGE - THE FILE CARRIES NO SORT ORDER.         *      RWT00110
001200*                                                    *      RWT00120
001300*  MAINTENANCE                                       *      RWT00130
001400*  ----------                                        *      RWT00140
001500*  1994-03-11  RSK  ORIGINAL COPYBOOK FOR THE         *      RWT00150
001600*               CUSTOMER LOYALTY PROJECT.             *      RWT00160
001700*  1997-09-30  RSK  ADDED TXN-DATE-R REDEFINITION,    *      RWT00170
001800*               REQ MK-0198, MONTHLY ROLLUP REPORT    *      RWT00180
001900*               NEEDED CCYY-MM WITHOUT UNSTRINGING.   *      RWT00190
002000*  1999-01-08  DLW  Y2K REVIEW - TXN-DATE IS ALREADY  *      RWT00200
002100*               STORED CCYYMMDD, 4-DIGIT YEAR, NO     *      RWT00210
002200*               CENTURY WINDOW LOGIC NEEDED HERE.     *      RWT00220
002300*  2005-06-14  PJT  ADDED TXN-ID-R REDEFINITION FOR   *      RWT00230
002400*               THE NIGHTLY RECONCILIATION EXTRACT,   *      RWT00240
002500*               REQ MK-0559 (BATCH-OF-DAY SPLIT).     *      RWT00250
002600*  2011-02-22  PJT  ADDED TXN-PRODUCT-R REDEFINITION, *      RWT00260
002700*               REQ MK-0688, MERCHANDISE CODE MOVED   *      RWT00270
002800*               INTO THE FIRST 6 BYTES OF THE FIELD.  *      RWT00280
002900******************************************************      RWT00290
003000 01  TXN-REC.                                                RWT00300
003100*    -----------------------------------------------        RWT00310
003200*    UNIQUE TRANSACTION IDENTIFIER (SURROGATE KEY).          RWT00320
003300*    -----------------------------------------------        RWT00330
003400     05  TXN-ID                      PIC 9(09).              RWT00340
003500     05  TXN-ID-R  REDEFINES TXN-ID.                         RWT00350
003600         10  TXN-ID-BATCH-OF-DAY     PIC 9(03).               RWT00360
003700         10  TXN-ID-SEQUENCE         PIC 9(06).               RWT00370
003800*    -----------------------------------------------        RWT00380
003900*    FOREIGN KEY BACK TO CUST-ID ON CUST.MASTER.SEQ.         RWT00390
004000*    -----------------------------------------------        RWT00400
004100     05  TXN-CUST-ID                 PIC 9(09).              RWT00410
004200*    -----------------------------------------------        RWT00420
004300*    TRANSACTION DATE, FORMAT CCYYMMDD.                      RWT00430
004400*    -----------------------------------------------        RWT00440
004500     05  TXN-DATE                    PIC 9(08).              RWT00450
004600     05  TXN-DATE-R  REDEFINES TXN-DATE.                     RWT00460
004700         10  TXN-DATE-CCYY           PIC 9(04).               RWT00470
004800         10  TXN-DATE-MM             PIC 9(02).               RWT00480
004900         10  TXN-DATE-DD             PIC 9(02).               RWT00490
005000*    -----------------------------------------------        RWT00500
005100*    TRANSACTION AMOUNT, DOLLARS AND CENTS, PACKED.          RWT00510
005200*    -----------------------------------------------        RWT00520
005300     05  TXN-AMOUNT                  PIC S9(7)V99 COMP-3.     RWT00530
005400*    -----------------------------------------------        RWT00540
005500*    PRODUCT NAME/DESCRIPTION PURCHASED.                     RWT00550
005600*    -----------------------------------------------        RWT00560
005700     05  TXN-PRODUCT                 PIC X(30).              RWT00570
005800     05  TXN-PRODUCT-R  REDEFINES TXN-PRODUCT.               RWT00580
005900         10  TXN-PRODUCT-CODE        PIC X(06).               RWT00590
006000         10  TXN-PRODUCT-DESC        PIC X(24).               RWT00600
006100******************************************************      RWT00610
006200*  END OF COPYBOOK RWDTRAN                          *      RWT00620
006300******************************************************      RWT00630
