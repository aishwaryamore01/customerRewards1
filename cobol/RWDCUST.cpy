000100******************************************************      RWC00010
000200*                                                    *      RWC00020
000300*  COPY MEMBER: RWDCUST                              *      RWC00030
000400*                                                    *      RWC00040
000500*  DESCRIBES FILE:  CUST.MASTER.SEQ                  *      RWC00050
000600*                                                    *      RWC00060
000700*  ONE 01-LEVEL ENTRY PER CUSTOMER ON THE REWARDS    *      RWC00070
000800*  PROGRAM'S CUSTOMER MASTER FILE.  RECORD IS FIXED  *      RWC00080
000900*  LENGTH, 64 BYTES, LINE SEQUENTIAL.                *      RWC00090
001000*                                                    *      RWC00100
001100*  THE RECORD LENGTH IS A HARD CONTRACT WITH THE     *      RWC00110
001200*  FRONT-END SCREENS THAT BUILD CUST.MASTER.SEQ --   *      RWC00120
001300*  DO NOT ADD FIELDS TO CUST-REC ITSELF.  IF THE     *      RWC00130
001400*  MASTER EVER PICKS UP NEW DATA (ADDRESS, TIER      *      RWC00140
001500*  CODE, ETC.) IT WILL NEED A NEW RECORD LAYOUT AND  *      RWC00150
001600*  A ONE-TIME CONVERSION RUN, NOT A FILLER SPLICE.   *      RWC00160
001700*                                                    *      RWC00170
001800*  MAINTENANCE                                       *      RWC00180
001900*  ----------                                        *      RWC00190
002000*  1994-03-11  RSK  ORIGINAL COPYBOOK FOR THE         *      RWC00200
002100*               CUSTOMER LOYALTY PROJECT.             *      RWC00210
002200*  1996-07-02  RSK  ADDED CUST-PHONE-R REDEFINITION   *      RWC00220
002300*               SO THE COLLECTIONS DESK CAN PULL      *      RWC00230
002400*               AREA CODE WITHOUT UNSTRINGING.        *      RWC00240
002500*  1999-01-08  DLW  Y2K REVIEW - CUST-ID AND ALL      *      RWC00250
002600*               DATES ON THIS FILE ARE ALREADY        *      RWC00260
002700*               CCYY/NUMERIC, NO CENTURY WINDOW       *      RWC00270
002800*               LOGIC NEEDED ON THIS COPYBOOK.        *      RWC00280
002900*  2003-11-19  DLW  ADDED CUST-NAME-R REDEFINITION    *      RWC00290
003000*               FOR THE MAILING LABEL EXTRACT, REQ    *      RWC00300
003100*               MK-0447.                              *      RWC00310
003200*  2008-05-27  PJT  ADDED CUST-ID-R REDEFINITION,     *      RWC00320
003300*               REQ MK-0603, REGIONAL REPORTING BY    *      RWC00330
003400*               THE FIRST TWO DIGITS OF THE SURROGATE *      RWC00340
003500*               KEY BLOCK.                            *      RWC00350
003600******************************************************      RWC00360
003700 01  CUST-REC.                                              RWC00370
003800*    -----------------------------------------------        RWC00380
003900*    UNIQUE CUSTOMER IDENTIFIER (SURROGATE KEY).             RWC00390
004000*    ASSIGNED BY RWDREG WHEN THE CUSTOMER IS REGISTERED,     RWC00400
004100*    NEVER RE-USED, NEVER CHANGED THEREAFTER.                RWC00410
004200*    -----------------------------------------------        RWC00420
004300     05  CUST-ID                     PIC 9(09).              RWC00430
004400     05  CUST-ID-R  REDEFINES CUST-ID.                       RWC00440
004500         10  CUST-ID-REGION          PIC 9(02).               RWC00450
004600         10  CUST-ID-SEQUENCE        PIC 9(07).               RWC00460
004700*    -----------------------------------------------        RWC00470
004800*    CUSTOMER'S FULL NAME AS KEYED AT ENROLLMENT.            RWC00480
004900*    -----------------------------------------------        RWC00490
005000     05  CUST-NAME                   PIC X(40).              RWC00500
005100     05  CUST-NAME-R  REDEFINES CUST-NAME.                   RWC00510
005200         10  CUST-NAME-FIRST-PART    PIC X(20).               RWC00520
005300         10  CUST-NAME-SECOND-PART   PIC X(20).               RWC00530
005400*    -----------------------------------------------        RWC00540
005500*    CUSTOMER'S PHONE NUMBER, STORED AS TEXT SINCE           RWC00550
005600*    LEADING ZEROS ON THE EXCHANGE ARE SIGNIFICANT.          RWC00560
005700*    -----------------------------------------------        RWC00570
005800     05  CUST-PHONE-NO               PIC X(15).              RWC00580
005900     05  CUST-PHONE-R  REDEFINES CUST-PHONE-NO.              RWC00590
006000         10  CUST-PHONE-AREA-CODE    PIC X(03).               RWC00600
006100         10  CUST-PHONE-EXCHANGE     PIC X(03).               RWC00610
006200         10  CUST-PHONE-LINE-NO      PIC X(09).               RWC00620
006300******************************************************      RWC00630
006400*  END OF COPYBOOK RWDCUST - RECORD LENGTH = 64 BYTES *      RWC00640
006500******************************************************      RWC00650
