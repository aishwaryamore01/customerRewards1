000100*****************************************************************
000200*                                                               *
000300* PROGRAM:  RWDREG                                             *
000400*           CUSTOMER REGISTRAR                                 *
000500*                                                               *
000600* AUTHOR :  R S KOWALSKI                                       *
000700*                                                               *
000800* READS A REQUEST FILE OF (CUSTOMER NAME, PHONE NUMBER) AND    *
000900* ENROLLS EACH ONE ON THE CUSTOMER MASTER, ASSIGNING THE NEXT  *
001000* AVAILABLE CUST-ID.  THE MASTER IS SCANNED ONCE AT STARTUP TO *
001100* FIND THE CURRENT HIGH CUST-ID, THEN REOPENED EXTEND AND EACH *
001200* NEW CUSTOMER IS APPENDED IN REQUEST-FILE ORDER.               *
001300*                                                               *
001400* CUST-ID IS NEVER RE-USED - SEE THE COPYBOOK BANNER ON         *
001500* RWDCUST FOR WHY.  IF THE MASTER IS EMPTY THE FIRST CUST-ID   *
001600* ISSUED IS 000000001.                                          *
001700*****************************************************************
001800 IDENTIFICATION DIVISION.
001900 PROGRAM-ID. RWDREG.
002000 AUTHOR. R S KOWALSKI.
002100 INSTALLATION. MERIDIAN RETAIL SYSTEMS - BATCH DEVELOPMENT.
002200 DATE-WRITTEN. 03/25/1994.
002300 DATE-COMPILED.
002400 SECURITY. NONE.
002500*
002600*****************************************************************
002700*                      CHANGE LOG                               *
002800*****************************************************************
002900* 1994-03-25  RSK  MK-0117  ORIGINAL PROGRAM. CUSTOMER LOYALTY
003000*                            PROJECT PHASE 1.
003100* 1994-10-03  RSK  MK-0138  MASTER-EMPTY CASE WAS ABENDING WITH
003200*                            A SUBSCRIPT-RANGE ERROR ON THE FIRST
003300*                            READ - NOW DEFAULTS THE HIGH CUST-ID
003400*                            TO ZERO WHEN THE FILE HAS NO RECORDS.
003500* 1999-01-08  DLW  MK-0301  Y2K REVIEW - CUST-ID IS A SEQUENCE
003600*                            NUMBER, NOT A DATE, NOTHING TO
003700*                            CHANGE HERE.
003800* 2004-02-19  DLW  MK-0429  CONFIRMATION LINE ADDED TO THE REPORT
003900*                            SO THE ENROLLMENT DESK CAN VERIFY THE
004000*                            BATCH WITHOUT DUMPING THE MASTER.
004050* 2015-04-08  MHT  MK-0744  CONSOLE MESSAGES NOW BUILT OFF A
004060*                            SINGLE WS-PROGRAM-NAME LITERAL SO THE
004070*                            FOUR REWARDS PROGRAMS ALL TAG THEIR
004080*                            MESSAGES THE SAME WAY.
004400*****************************************************************
004500 ENVIRONMENT DIVISION.
004600 CONFIGURATION SECTION.
004700 SOURCE-COMPUTER. IBM-370.
004800 OBJECT-COMPUTER. IBM-370.
004900 SPECIAL-NAMES.
005000     C01 IS TOP-OF-FORM.
005100 INPUT-OUTPUT SECTION.
005200 FILE-CONTROL.
005300     SELECT REQUEST-FILE ASSIGN TO RWRREQ
005400         ORGANIZATION IS LINE SEQUENTIAL
005500         FILE STATUS IS WS-REQFILE-STATUS.
005600     SELECT CUSTOMER-FILE ASSIGN TO CUSTMSTR
005700         ORGANIZATION IS LINE SEQUENTIAL
005800         FILE STATUS IS WS-CUSTFILE-STATUS.
005900     SELECT REPORT-FILE ASSIGN TO RWRRPT
006000         ORGANIZATION IS LINE SEQUENTIAL
006100         FILE STATUS IS WS-RPTFILE-STATUS.
006200*
006300 DATA DIVISION.
006400 FILE SECTION.
006500*
006600 FD  REQUEST-FILE
006700     LABEL RECORDS ARE STANDARD
006800     RECORDING MODE IS F.
006900 01  RWR-REQUEST-REC.
007000     05  RWR-REQ-CUST-NAME        PIC X(40).
007100     05  RWR-REQ-CUST-PHONE-NO    PIC X(15).
007200     05  FILLER                   PIC X(25).
007300 01  RWR-REQUEST-REC-R  REDEFINES RWR-REQUEST-REC.
007400     05  RWR-REQ-CUST-NAME-FIRST-PART   PIC X(20).
007500     05  RWR-REQ-CUST-NAME-SECOND-PART  PIC X(20).
007600     05  FILLER                         PIC X(40).
007700*
007800 FD  CUSTOMER-FILE
007900     LABEL RECORDS ARE STANDARD
008000     RECORDING MODE IS F.
008100     COPY RWDCUST.
008200*
008300 FD  REPORT-FILE
008400     LABEL RECORDS ARE STANDARD
008500     RECORDING MODE IS F.
008600 01  REPORT-RECORD                PIC X(132).
008700*
008800 WORKING-STORAGE SECTION.
008900*
009000 01  WS-FILE-STATUSES.
009100     05  WS-REQFILE-STATUS        PIC X(02)  VALUE SPACES.
009200     05  WS-CUSTFILE-STATUS       PIC X(02)  VALUE SPACES.
009300     05  WS-RPTFILE-STATUS        PIC X(02)  VALUE SPACES.
009400*
009410*    -----------------------------------------------------------
009420*    PROGRAM-NAME LITERAL FOR CONSOLE MESSAGES (MK-0744).
009430*    -----------------------------------------------------------
009440 77  WS-PROGRAM-NAME          PIC X(07)  VALUE 'RWDREG '.
009450*
009500 01  WS-SWITCHES.
009600     05  WS-REQUEST-EOF-SW        PIC X(01)  VALUE 'N'.
009700         88  WS-REQUEST-EOF                  VALUE 'Y'.
009800     05  WS-CUST-EOF-SW           PIC X(01)  VALUE 'N'.
009900         88  WS-CUST-EOF                     VALUE 'Y'.
010200*
010300*    -----------------------------------------------------------
010400*    RUN COUNTERS.
010500*    -----------------------------------------------------------
010600 01  WS-COUNTERS.
010700     05  WS-REQUEST-COUNT         PIC S9(7)  COMP  VALUE +0.
010900     05  WS-ENROLLED-COUNT        PIC S9(7)  COMP  VALUE +0.
011000     05  FILLER                   PIC X(01)        VALUE SPACES.
011100*
011200*    -----------------------------------------------------------
011300*    HIGH CUST-ID FOUND ON THE STARTUP SCAN (MK-0138: DEFAULTS
011400*    TO ZERO WHEN THE MASTER HAS NO RECORDS AT ALL).  THE NEXT
011500*    CUST-ID ISSUED IS ALWAYS THIS PLUS ONE.
011600*    -----------------------------------------------------------
011700 01  WS-HIGH-CUST-ID-AREA.
011800     05  WS-HIGH-CUST-ID          PIC S9(9)  COMP  VALUE +0.
011900     05  WS-NEXT-CUST-ID-DISP     PIC 9(09).
012000 01  WS-HIGH-CUST-ID-R  REDEFINES WS-HIGH-CUST-ID-AREA.
012100     05  FILLER                   PIC X(04).
012200     05  WS-NEXT-CUST-ID-EDIT     PIC ZZZZZZZZ9.
012300*
012400*    -----------------------------------------------------------
012500*    THE NEW-CUSTOMER RECORD BUILT BEFORE THE WRITE.
012600*    -----------------------------------------------------------
012700 01  WS-NEW-CUST-WORK.
012800     05  WS-NEW-CUST-ID           PIC 9(09).
012900     05  WS-NEW-CUST-NAME         PIC X(40).
013000     05  WS-NEW-CUST-PHONE-NO     PIC X(15).
013100 01  WS-NEW-CUST-WORK-R  REDEFINES WS-NEW-CUST-WORK.
013200     05  FILLER                   PIC X(09).
013300     05  WS-NEW-CUST-NAME-CHECK   PIC X(40).
013400     05  FILLER                   PIC X(15).
013500*
013600*****************************************************************
013700 PROCEDURE DIVISION.
013800*****************************************************************
013900*
014000 000-MAIN.
014100     PERFORM 900-OPEN-SCAN-FILES THRU 900-EXIT.
014200     PERFORM 200-FIND-MAX-CUST-ID THRU 200-EXIT.
014300     PERFORM 905-CLOSE-SCAN-FILE THRU 905-EXIT.
014400     PERFORM 910-OPEN-RUN-FILES THRU 910-EXIT.
014500     PERFORM 700-READ-REQUEST-FILE THRU 700-EXIT.
014600     PERFORM 100-PROCESS-REQUEST THRU 100-EXIT
014700         UNTIL WS-REQUEST-EOF.
014800     PERFORM 915-CLOSE-RUN-FILES THRU 915-EXIT.
014900     GOBACK.
015000*
015100 100-PROCESS-REQUEST.
015200     ADD +1 TO WS-REQUEST-COUNT.
015700     PERFORM 300-ADD-CUSTOMER THRU 300-EXIT.
016000     PERFORM 700-READ-REQUEST-FILE THRU 700-EXIT.
016100 100-EXIT.
016200     EXIT.
016300*
016400 200-FIND-MAX-CUST-ID.
016500     PERFORM 720-READ-CUSTOMER-FILE THRU 720-EXIT.
016600     PERFORM 210-SCAN-CUSTOMER-FILE THRU 210-EXIT
016700         UNTIL WS-CUST-EOF.
016800 200-EXIT.
016900     EXIT.
017000*
017100 210-SCAN-CUSTOMER-FILE.
017200     IF CUST-ID > WS-HIGH-CUST-ID
017300         MOVE CUST-ID TO WS-HIGH-CUST-ID.
017400     PERFORM 720-READ-CUSTOMER-FILE THRU 720-EXIT.
017500 210-EXIT.
017600     EXIT.
017700*
017800 300-ADD-CUSTOMER.
017900     ADD +1 TO WS-HIGH-CUST-ID.
018000     MOVE WS-HIGH-CUST-ID       TO WS-NEW-CUST-ID.
018100     MOVE RWR-REQ-CUST-NAME     TO WS-NEW-CUST-NAME.
018200     MOVE RWR-REQ-CUST-PHONE-NO TO WS-NEW-CUST-PHONE-NO.
018300     MOVE WS-NEW-CUST-ID        TO CUST-ID.
018400     MOVE WS-NEW-CUST-NAME      TO CUST-NAME.
018500     MOVE WS-NEW-CUST-PHONE-NO  TO CUST-PHONE-NO.
018600     WRITE CUST-REC.
018700     ADD +1 TO WS-ENROLLED-COUNT.
018800     PERFORM 830-REPORT-ENROLLED THRU 830-EXIT.
018900 300-EXIT.
019000     EXIT.
019100*
019200 700-READ-REQUEST-FILE.
019300     READ REQUEST-FILE
019400         AT END MOVE 'Y' TO WS-REQUEST-EOF-SW.
019500 700-EXIT.
019600     EXIT.
019700*
019800 720-READ-CUSTOMER-FILE.
019900     READ CUSTOMER-FILE
020000         AT END MOVE 'Y' TO WS-CUST-EOF-SW.
020100 720-EXIT.
020200     EXIT.
020300*
021400 830-REPORT-ENROLLED.
021500     MOVE SPACES TO REPORT-RECORD.
021600     STRING 'Customer enrolled ' DELIMITED BY SIZE
021700            WS-NEW-CUST-ID       DELIMITED BY SIZE
021800            ' '                  DELIMITED BY SIZE
021900            WS-NEW-CUST-NAME     DELIMITED BY SIZE
022000            INTO REPORT-RECORD.
022100     WRITE REPORT-RECORD.
022200 830-EXIT.
022300     EXIT.
022400*
022500 900-OPEN-SCAN-FILES.
022600     OPEN INPUT CUSTOMER-FILE.
022700     IF WS-CUSTFILE-STATUS NOT = '00' AND
022750        WS-CUSTFILE-STATUS NOT = '05'
022800         DISPLAY WS-PROGRAM-NAME ' ERR => CANNOT OPEN CUSTOMER '
022850             'FILE, STATUS = ' WS-CUSTFILE-STATUS
023000         MOVE 16 TO RETURN-CODE
023100         STOP RUN.
023200 900-EXIT.
023300     EXIT.
023400*
023500 905-CLOSE-SCAN-FILE.
023600     CLOSE CUSTOMER-FILE.
023700 905-EXIT.
023800     EXIT.
023900*
024000 910-OPEN-RUN-FILES.
024100     OPEN INPUT  REQUEST-FILE.
024200     OPEN EXTEND CUSTOMER-FILE.
024300     OPEN OUTPUT REPORT-FILE.
024400     IF WS-REQFILE-STATUS NOT = '00'
024500         DISPLAY WS-PROGRAM-NAME ' ERR => CANNOT OPEN REQUEST '
024550             'FILE, STATUS = ' WS-REQFILE-STATUS
024700         MOVE 16 TO RETURN-CODE
024800         STOP RUN.
024900     IF WS-RPTFILE-STATUS NOT = '00'
025000         DISPLAY WS-PROGRAM-NAME ' ERR => CANNOT OPEN REPORT '
025050             'FILE, STATUS = ' WS-RPTFILE-STATUS
025200         MOVE 16 TO RETURN-CODE
025300         STOP RUN.
025400 910-EXIT.
025500     EXIT.
025600*
025700 915-CLOSE-RUN-FILES.
025800     CLOSE REQUEST-FILE.
025900     CLOSE CUSTOMER-FILE.
026000     CLOSE REPORT-FILE.
026100     DISPLAY WS-PROGRAM-NAME ' => REQUESTS PROCESSED = '
026150         WS-REQUEST-COUNT.
026300     DISPLAY WS-PROGRAM-NAME ' => CUSTOMERS ENROLLED = '
026350         WS-ENROLLED-COUNT.
026400 915-EXIT.
026500     EXIT.
026600*
026700* END OF PROGRAM RWDREG
