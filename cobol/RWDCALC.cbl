000100*****************************************************************
000200*                                                               *
000300* PROGRAM:  RWDCALC                                            *
000400*           REWARD POINT CALCULATOR                            *
000500*                                                               *
000600* AUTHOR :  R S KOWALSKI                                       *
000700*                                                               *
000800* SUBROUTINE TO CALCULATE THE REWARD POINTS EARNED ON A SINGLE *
000900* PURCHASE TRANSACTION AMOUNT.  NO FILE I/O IS PERFORMED HERE  *
001000* - THIS IS A PURE CALCULATION CALLED ONCE PER TRANSACTION BY  *
001100* RWDLIST AND RWDAGGR.                                         *
001200*                                                               *
001300* THE FORMULA IS A TWO-TIER SCALE:                             *
001400*   AMOUNT <= $50.00           ..... 0 POINTS                  *
001500*   $50.00 < AMOUNT <= $100.00 ..... $1 OVER $50, 1 PT/$1       *
001600*   AMOUNT >  $100.00          ..... 50 PTS FLAT PLUS 2 PTS PER*
001700*                                    DOLLAR OVER $100           *
001800*                                                               *
001900* LINKAGE:                                                     *
002000*      PARAMETERS:                                             *
002100*        1: WS-CALC-AMOUNT   (PASSED, NOT CHANGED)             *
002200*        2: WS-CALC-POINTS   (PASSED, RETURNED)                *
002300*****************************************************************
002400 IDENTIFICATION DIVISION.
002500 PROGRAM-ID. RWDCALC.
002600 AUTHOR. R S KOWALSKI.
002700 INSTALLATION. MERIDIAN RETAIL SYSTEMS - BATCH DEVELOPMENT.
002800 DATE-WRITTEN. 03/11/1994.
002900 DATE-COMPILED.
003000 SECURITY. NONE.
003100*
003200*****************************************************************
003300*                      CHANGE LOG                               *
003400*****************************************************************
003500* 1994-03-11  RSK  MK-0112  ORIGINAL PROGRAM. CUSTOMER LOYALTY
003600*                            PROJECT PHASE 1.
003700* 1994-06-02  RSK  MK-0129  CORRECTED TIER 2 FORMULA - WAS ADDING
003800*                            THE FLAT 50 TWICE ON EXACT $100.00
003900*                            TRANSACTIONS.
004000* 1995-11-20  RSK  MK-0177  ADDED WS-CALC-CALL-COUNT FOR THE
004100*                            MONTH-END VOLUME AUDIT.
004200* 1999-01-08  DLW  MK-0301  Y2K REVIEW - NO DATE FIELDS ARE
004300*                            PROCESSED BY THIS PROGRAM, NOTHING
004400*                            TO CHANGE.
004500* 2002-08-14  DLW  MK-0388  REPLACED THE HARD-CODED IF/ELSE
004600*                            LADDER WITH THE TIER-THRESHOLD TABLE
004700*                            SO FINANCE CAN ADD A THIRD TIER
004800*                            WITHOUT A RECOMPILE OF THE CALLERS.
004900* 2007-04-30  PJT  MK-0522  ADDED WS-CALC-AMOUNT-DISP SPLIT FOR
005000*                            THE NEW TRACE DISPLAY REQUESTED BY
005100*                            THE HELP DESK.
005200* 2013-09-17  PJT  MK-0701  NEGATIVE AND ZERO AMOUNTS NOW FORCED
005300*                            TO ZERO POINTS EXPLICITLY RATHER THAN
005400*                            RELYING ON THE TABLE FALLING THROUGH.
005410* 2015-04-08  MHT  MK-0744  TRACE DISPLAY NOW BUILT OFF A SINGLE
005420*                            WS-PROGRAM-NAME LITERAL SO THE FOUR
005430*                            REWARDS PROGRAMS ALL TAG THEIR
005440*                            CONSOLE MESSAGES THE SAME WAY.
005500*****************************************************************
005600 ENVIRONMENT DIVISION.
005700 CONFIGURATION SECTION.
005800 SOURCE-COMPUTER. IBM-370.
005900 OBJECT-COMPUTER. IBM-370.
006000 SPECIAL-NAMES.
006100     C01 IS TOP-OF-FORM.
006200*
006300 DATA DIVISION.
006400 WORKING-STORAGE SECTION.
006500*
006600*    -----------------------------------------------------------
006700*    TIER THRESHOLD TABLE - LOADED BY VALUE, RESHAPED BY
006800*    REDEFINES INTO AN OCCURS TABLE FOR THE EVALUATE BELOW.
006900*    -----------------------------------------------------------
007000 01  WS-TIER-VALUES.
007100     05  FILLER               PIC 9(5)V99    VALUE 50.00.
007200     05  FILLER               PIC 9(5)V99    VALUE 100.00.
007300 01  WS-TIER-TABLE  REDEFINES WS-TIER-VALUES.
007400     05  WS-TIER-THRESHOLD    PIC 9(5)V99    OCCURS 2 TIMES.
007500*
007600*    -----------------------------------------------------------
007700*    WORK AREA FOR THE HELP-DESK TRACE DISPLAY (MK-0522).
007800*    -----------------------------------------------------------
007900 01  WS-CALC-TRACE.
008000     05  WS-CALC-AMOUNT-DISP  PIC S9(7)V99.
008100     05  FILLER               PIC X(01)      VALUE SPACES.
008200 01  WS-CALC-AMOUNT-SPLIT  REDEFINES WS-CALC-TRACE.
008300     05  WS-CALC-DOLLARS      PIC S9(7).
008400     05  WS-CALC-CENTS        PIC 99.
008500     05  FILLER               PIC X(01).
008600*
008700*    -----------------------------------------------------------
008800*    WORK AREA FOR THE POINTS-COMPUTED TRACE DISPLAY.
008900*    -----------------------------------------------------------
009000 01  WS-CALC-POINTS-TRACE.
009100     05  WS-CALC-POINTS-WORK  PIC S9(9)      COMP.
009200     05  FILLER               PIC X(01)      VALUE SPACES.
009300 01  WS-CALC-POINTS-EDIT  REDEFINES WS-CALC-POINTS-TRACE.
009400     05  WS-CALC-POINTS-ZZZ   PIC ZZZZZZZZ9.
009500     05  FILLER               PIC X(01).
009600*
009700*    -----------------------------------------------------------
009800*    RUNNING COUNTERS - RETAINED ACROSS CALLS (MK-0177).
009900*    -----------------------------------------------------------
010000 01  WS-CALC-COUNTERS.
010100     05  WS-CALC-CALL-COUNT   PIC S9(9)      COMP    VALUE +0.
010200     05  WS-CALC-ZERO-COUNT   PIC S9(9)      COMP    VALUE +0.
010300     05  FILLER               PIC X(01)      VALUE SPACES.
010400*
010500 01  WS-CALC-TRACE-SW         PIC X(01)      VALUE 'N'.
010600     88  WS-CALC-TRACE-ON             VALUE 'Y'.
010650*
010660*    -----------------------------------------------------------
010670*    PROGRAM-NAME LITERAL FOR THE TRACE DISPLAY (MK-0744).
010680*    -----------------------------------------------------------
010690 77  WS-PROGRAM-NAME          PIC X(07)      VALUE 'RWDCALC'.
010700*
010800 LINKAGE SECTION.
010900*
011000 01  WS-CALC-AMOUNT           PIC S9(7)V99   COMP-3.
011100 01  WS-CALC-POINTS           PIC 9(7).
011200*
011300*****************************************************************
011400 PROCEDURE DIVISION USING WS-CALC-AMOUNT, WS-CALC-POINTS.
011500*****************************************************************
011600*
011700 000-MAIN.
011800     ADD +1 TO WS-CALC-CALL-COUNT.
011900     PERFORM 100-CALC-POINTS THRU 100-EXIT.
012000     IF WS-CALC-TRACE-ON
012100         PERFORM 900-TRACE-DISPLAY THRU 900-EXIT.
012200     GOBACK.
012300*
012400 100-CALC-POINTS.
012500*    ---------------------------------------------------------
012600*    ZERO OR NEGATIVE AMOUNTS EARN NOTHING - MK-0701.
012700*    ---------------------------------------------------------
012800     IF WS-CALC-AMOUNT NOT > ZERO
012900         MOVE 0 TO WS-CALC-POINTS-WORK
013000         ADD +1 TO WS-CALC-ZERO-COUNT
013100         GO TO 100-STORE-RESULT.
013200*
013300     IF WS-CALC-AMOUNT NOT > WS-TIER-THRESHOLD (1)
013400*        -----------------------------------------------------
013500*        AT OR BELOW $50.00 - NO POINTS.
013600*        -----------------------------------------------------
013700         MOVE 0 TO WS-CALC-POINTS-WORK
013800     ELSE
013900         IF WS-CALC-AMOUNT NOT > WS-TIER-THRESHOLD (2)
014000*            -------------------------------------------------
014100*            $50.00 THROUGH $100.00 - $1 PER DOLLAR OVER $50.
014200*            -------------------------------------------------
014300             COMPUTE WS-CALC-POINTS-WORK =
014400                 WS-CALC-AMOUNT - WS-TIER-THRESHOLD (1)
014500         ELSE
014600*            -------------------------------------------------
014700*            OVER $100.00 - FLAT 50 PLUS $2 PER DOLLAR OVER
014800*            $100.  MK-0129: THE FLAT 50 IS ADDED ONCE, HERE,
014900*            NOT ALSO CARRIED FORWARD FROM THE TIER-2 BRANCH.
015000*            -------------------------------------------------
015100             COMPUTE WS-CALC-POINTS-WORK =
015200                 ((WS-CALC-AMOUNT - WS-TIER-THRESHOLD (2)) * 2)
015300                     + 50.
015400*
015500 100-STORE-RESULT.
015600     MOVE WS-CALC-POINTS-WORK TO WS-CALC-POINTS.
015700 100-EXIT.
015800     EXIT.
015900*
016000 900-TRACE-DISPLAY.
016100     MOVE WS-CALC-AMOUNT TO WS-CALC-AMOUNT-DISP.
016200     DISPLAY WS-PROGRAM-NAME ' =>  AMOUNT $' WS-CALC-DOLLARS '.'
016300         WS-CALC-CENTS '  POINTS ' WS-CALC-POINTS-ZZZ.
016400 900-EXIT.
016500     EXIT.
016600*
016700* END OF PROGRAM RWDCALC
